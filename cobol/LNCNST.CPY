000100*****************************************************************
000200* Copybook name:   LNCNST
000300* Original author: HENNING
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  HENNING       Created to hold the loan policy
000900*                         constants out of LNDCSN so the yearly
001000*                         policy review doesn't require touching
001100*                         PROCEDURE DIVISION code.
001200* 09/02/93  HENNING       Added CR-SEGMENT-TABLE (ticket LN-114,
001300*                         the four credit bands used to come from
001400*                         a hardcoded IF chain in LNDCSN; pulled
001500*                         out here per shop standard of keeping
001600*                         tables out of PROCEDURE DIVISION).
001700* 01/26/99  OKONKWO       Y2K review, ticket LN-240 - no 2-digit
001800*                         years live in this copybook, no changes
001900*                         required, log entry made for the audit
002000*                         trail.
002100*
002200*****************************************************************
002300* LN-POLICY-CONSTANTS holds the loan-amount, loan-period and
002400* applicant-age boundaries set by Lending Policy.  These are
002500* VALUE clauses, not a table read off DASD, because Policy only
002600* revises them a couple of times a decade - see the Maintenence
002700* Log above for the history of changes to this copybook.
002800*****************************************************************
002900 01  LN-POLICY-CONSTANTS.
003000     05  LN-MINIMUM-AMOUNT           PIC 9(7)  VALUE 0002000.
003100     05  LN-MAXIMUM-AMOUNT           PIC 9(7)  VALUE 0010000.
003200     05  LN-MINIMUM-PERIOD           PIC 9(3)  VALUE 012.
003300     05  LN-MAXIMUM-PERIOD           PIC 9(3)  VALUE 048.
003400     05  LN-EURO-LIFESPAN            PIC 9(3)  VALUE 080.
003500     05  LN-SEARCH-STEP              PIC 9(5)  COMP VALUE 00100.
003600     05  LN-SEARCH-CEILING           PIC 9(7)  VALUE 0010500.
003700     05  FILLER                      PIC X(20) VALUE SPACES.
003800
003900*****************************************************************
004000* CR-SEGMENT-TABLE - the four credit-segment bands keyed off the
004100* last four digits of the applicant's personal code.  Loaded by
004200* VALUE, walked with PERFORM VARYING in 300-GET-CREDIT-MODIFIER
004300* of LNDCSN.  Segment 1 (0000-2499) is the DEBT band and always
004400* carries a zero modifier - see Maintenence Log entry 09/02/93.
004500*****************************************************************
004600 01  CR-SEGMENT-TABLE-AREA.
004700     05  CR-SEGMENT-ENTRY OCCURS 4 TIMES
004800                           INDEXED BY CR-SEGMENT-IDX.
004900         10  CR-SEGMENT-LOW          PIC 9(4).
005000         10  CR-SEGMENT-HIGH         PIC 9(4).
005100         10  CR-SEGMENT-MODIFIER     PIC 9(4).
005200     05  FILLER                      PIC X(08) VALUE SPACES.
005300
005400 01  CR-SEGMENT-TABLE-VALUES REDEFINES CR-SEGMENT-TABLE-AREA.
005500     05  FILLER                      PIC X(12) VALUE
005600         "000024990000".
005700     05  FILLER                      PIC X(12) VALUE
005800         "250049990100".
005900     05  FILLER                      PIC X(12) VALUE
006000         "500074990300".
006100     05  FILLER                      PIC X(12) VALUE
006200         "750099991000".
006300     05  FILLER                      PIC X(08) VALUE SPACES.
