000100*****************************************************************
000200* Copybook name:   LNWDEC
000300* Original author: HENNING
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  HENNING       Created - LNDC-FILE-REC is the fixed
000900*                         51-byte decision record LNDCSN writes
001000*                         to LNDECOUT, one per applicant record
001100*                         read from LNREQIN.
001200* 09/02/93  HENNING       Added the 88-level on LNDC-AMOUNT-VALID
001300*                         -FLAG so 500-WRITE-DECISION can test
001400*                         LNDC-APPROVED instead of comparing to
001500*                         'Y' by hand.
001600*
001700*****************************************************************
001800* LNDC-FILE-REC is the physical 51-byte LOAN-DECISION-FILE record.
001900* Do not widen this record - LNDECOUT is read downstream by fixed
002000* RECORD CONTAINS 51 CHARACTERS.
002100*****************************************************************
002200 01  LNDC-FILE-REC.
002300     05  LNDC-DECISION-AMOUNT        PIC 9(7).
002400     05  LNDC-DECISION-PERIOD        PIC 9(3).
002500     05  LNDC-AMOUNT-VALID-FLAG      PIC X.
002600         88  LNDC-APPROVED                   VALUE "Y".
002700         88  LNDC-DECLINED                   VALUE "N".
002800     05  LNDC-ERROR-MESSAGE          PIC X(40).
