000100*****************************************************************
000200* Copybook name:   LNWREQ
000300* Original author: HENNING
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  HENNING       Created - LNRQ-FILE-REC is the fixed
000900*                         21-byte applicant record fed to LNDCSN
001000*                         from LNREQIN.
001100* 09/02/93  HENNING       Added LNRQ-PC-BREAKDOWN REDEFINES so
001200*                         210/220 series paragraphs in LNDCSN
001300*                         don't each have to re-REFERENCE MODIFY
001400*                         the personal code string by hand.
001500* 07/14/96  PATEL         Added LNRQ-PC-DIGIT-TABLE REDEFINES
001600*                         (ticket LN-189) for the mod-11 checksum
001700*                         walk - see LNDCSN paragraph 215.
001800*
001900*****************************************************************
002000* LNRQ-FILE-REC is the physical 21-byte LOAN-REQUEST-FILE record:
002100* personal code, requested amount, requested period.  Positional,
002200* no delimiters - do not widen this record, LNREQIN is read by
002300* fixed RECORD CONTAINS 21 CHARACTERS.
002400*****************************************************************
002500 01  LNRQ-FILE-REC.
002600     05  LNRQ-PERSONAL-CODE          PIC X(11).
002700     05  LNRQ-LOAN-AMOUNT            PIC 9(7).
002800     05  LNRQ-LOAN-PERIOD            PIC 9(3).
002900
003000*****************************************************************
003100* LNRQ-PC-BREAKDOWN - the Baltic personal-code digit groups used
003200* by 210-EDIT-PERSONAL-CODE and 220-EDIT-AGE-ELIGIBILITY.  Century
003300* digit 1-6 maps to birth century per shop standard (see LNDCSN
003400* paragraph 220); digits 8-10 are the daily sequence number,
003500* digit 11 is the mod-11 check digit validated in paragraph 215.
003600*****************************************************************
003700 01  LNRQ-PC-BREAKDOWN REDEFINES LNRQ-FILE-REC.
003800     05  LNRQ-PC-CENTURY-DIGIT       PIC 9.
003900     05  LNRQ-PC-BIRTH-YY            PIC 9(2).
004000     05  LNRQ-PC-BIRTH-MM            PIC 9(2).
004100     05  LNRQ-PC-BIRTH-DD            PIC 9(2).
004200     05  LNRQ-PC-SEQUENCE-NO         PIC 9(3).
004300     05  LNRQ-PC-CHECK-DIGIT         PIC 9.
004400     05  FILLER                      PIC X(10).
004500
004600*****************************************************************
004700* LNRQ-PC-DIGIT-TABLE - the same 11 personal-code bytes viewed as
004800* an OCCURS table of single digits, for the weighted mod-11
004900* checksum walk (restyled from the credit-card checksum idiom in
005000* the LUHN program - see paragraph 215 of LNDCSN).
005100*****************************************************************
005200 01  LNRQ-PC-DIGIT-TABLE REDEFINES LNRQ-FILE-REC.
005300     05  LNRQ-PC-DIGIT OCCURS 11 TIMES
005400                        INDEXED BY LNRQ-PC-IDX  PIC 9.
005500     05  FILLER                      PIC X(10).
