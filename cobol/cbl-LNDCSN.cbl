000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LNDCSN.
000300 AUTHOR.         HENNING.
000400 INSTALLATION.   CASA CHIPMAN.
000500 DATE-WRITTEN.   3/11/1991.
000600 DATE-COMPILED.  5/17/2002.
000700 SECURITY.       CONFIDENTIAL - INBANK LENDING DIVISION.
000800*****************************************************************
000900* Program name:    LNDCSN
001000* Original author: HENNING
001100*
001200* Purpose:  single-applicant loan eligibility and amount/period
001300*           decisioning.  Reads one LOAN-REQUEST-FILE record per
001400*           applicant (personal code, requested amount, period),
001500*           validates it, derives the applicant's credit segment
001600*           from the personal code, searches for the largest
001700*           qualifying loan amount/period, and writes one
001800*           LOAN-DECISION-FILE record per request read.  Run
001900*           totals are written to LNSUMRPT at end of job.
002000*
002100* Maintenence Log
002200* Date      Author        Maintenance Requirement
002300* --------- ------------  ---------------------------------------
002400* 03/11/91  HENNING       Initial release - personal code checksum
002500*                         validation, credit segment scoring and
002600*                         amount/period search ported from the
002700*                         lending division's decision service.
002800* 06/02/91  HENNING       Corrected age-eligibility window after
002900*                         Actuarial review raised the assumed
003000*                         European lifespan constant.
003100* 11/19/92  PATEL         Added LNSUMRPT control-total trailer -
003200*                         Ops was running this batch blind.
003300* 09/02/93  HENNING       Pulled policy constants and the credit
003400*                         segment bands out to LNCNST copybook
003500*                         (ticket LN-114) so Policy's yearly rate
003600*                         review doesn't touch PROCEDURE DIVISION.
003700* 07/14/96  OKONKWO       Reworked personal-code checksum into a
003800*                         digit-table walk (ticket LN-189), match
003900*                         the mod-11 two-pass algorithm used by
004000*                         the Baltic desk's paper worksheets.
004100* 01/26/99  OKONKWO       Y2K review (ticket LN-240) - the only
004200*                         2-digit years in this program are the
004300*                         birth-year digits inside the applicant's
004400*                         own personal code, not calendar years;
004500*                         no century-window logic changed.
004600* 04/08/99  OKONKWO       Confirmed ACCEPT FROM DATE YYYYMMDD
004700*                         returns a 4-digit year under the
004800*                         post-Y2K runtime (ticket LN-241); no
004900*                         change required to 110-OBTAIN-CURRENT
005000*                         -DATE.
005100* 02/03/00  PATEL         Corrected off-by-one in 410-SUGGEST
005200*                         -AMOUNT-AND-PERIOD (ticket LN-255) -
005300*                         loop was not resetting WS-SUGGESTED
005400*                         -AMOUNT between applicant records.
005500* 05/17/02  HENNING       Added search ceiling to 400-HIGHEST
005600*                         -VALID-AMOUNT (ticket LN-277) after a
005700*                         malformed request drove the amount
005800*                         search past LN-MAXIMUM-AMOUNT in
005900*                         production.
006000* 11/04/02  PATEL         Widened WS-CHECKSUM-DIGIT to two digits
006100*                         (ticket LN-302) - field was PIC 9 and
006200*                         a mod-11 remainder of 10 was truncating
006300*                         to 0 before the second-pass test in 215
006400*                         ever ran; second pass was dead code.
006500* 03/10/03  OKONKWO       Added 211/222 real-calendar check on the
006600*                         personal code's implied birth date
006700*                         (ticket LN-301) - 210 was only checking
006800*                         month/day shape, so dates like 02/30
006900*                         were passing the edit.
007000*
007100*****************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON STATUS IS LN-RERUN-SWITCH
007700            OFF STATUS IS LN-NORMAL-RUN-SWITCH.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT LOAN-REQUEST-FILE ASSIGN TO LNREQIN
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT LOAN-DECISION-FILE ASSIGN TO LNDECOUT
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT RUN-SUMMARY-REPORT ASSIGN TO LNSUMRPT
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000* LNDCSNJ
009100* //LNDCSN   JOB 1,NOTIFY=&SYSUID
009200* //***************************************************/
009300* //COBRUN  EXEC IGYWCL
009400* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LNDCSN),DISP=SHR
009500* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LNDCSN),DISP=SHR
009600* //***************************************************/
009700* // IF RC = 0 THEN
009800* //***************************************************/
009900* //RUN     EXEC PGM=LNDCSN
010000* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
010100* //LNREQIN   DD DSN=INBANK.LENDING.LOANREQ,DISP=SHR
010200* //LNDECOUT  DD DSN=INBANK.LOANDEC,DISP=(NEW,CATLG,DELETE)
010300* //LNSUMRPT  DD SYSOUT=*,OUTLIM=15000
010400* //CEEDUMP   DD DUMMY
010500* //SYSUDUMP  DD DUMMY
010600* //***************************************************/
010700* // ENDIF
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  LOAN-REQUEST-FILE
011200     RECORD CONTAINS 21 CHARACTERS.
011300     COPY LNWREQ.
011400
011500 FD  LOAN-DECISION-FILE
011600     RECORD CONTAINS 51 CHARACTERS.
011700     COPY LNWDEC.
011800
011900 FD  RUN-SUMMARY-REPORT.
012000 01  RS-PRINT-REC                PIC X(80).
012100
012200 WORKING-STORAGE SECTION.
012300
012400     COPY LNCNST.
012500
012600*****************************************************************
012700* Current-date working storage.  ACCEPT FROM DATE YYYYMMDD is
012800* used instead of a library clock call so the age-eligibility
012900* check runs off the system date the batch actually ran on.
013000*****************************************************************
013100 01  WS-CURRENT-DATE-8            PIC 9(8).
013200 01  WS-CURRENT-DATE-BREAKDOWN REDEFINES WS-CURRENT-DATE-8.
013300     05  WS-CURR-CCYY             PIC 9(4).
013400     05  WS-CURR-MM               PIC 9(2).
013500     05  WS-CURR-DD               PIC 9(2).
013600
013700 77  WS-EOF-SWITCH                PIC X     VALUE "N".
013800     88  WS-END-OF-REQUESTS                 VALUE "Y".
013900
014000 77  WS-VALID-SWITCH              PIC X     VALUE "Y".
014100     88  WS-REQUEST-IS-VALID                VALUE "Y".
014200     88  WS-REQUEST-IS-INVALID              VALUE "N".
014300
014400 77  WS-SEGMENT-FOUND-SW          PIC X     VALUE "N".
014500     88  WS-SEGMENT-FOUND                   VALUE "Y".
014600
014700 77  WS-ERROR-MESSAGE             PIC X(40) VALUE SPACES.
014800
014900 01  WS-RUN-COUNTERS.
015000     05  WS-RECORDS-READ          PIC 9(7)  COMP VALUE ZERO.
015100     05  WS-RECORDS-APPROVED      PIC 9(7)  COMP VALUE ZERO.
015200     05  WS-RECORDS-DECLINED      PIC 9(7)  COMP VALUE ZERO.
015300     05  FILLER                   PIC X(10) VALUE SPACES.
015400
015500 77  WS-HDR-IDX                   PIC 9     COMP VALUE ZERO.
015600
015700*****************************************************************
015800* Birth-date / age-eligibility work fields, fed by the
015900* LNRQ-PC- breakdown in LNWREQ (see 220/221 below).
016000*****************************************************************
016100 77  WS-BIRTH-CENTURY-BASE        PIC 9(4)  COMP VALUE ZERO.
016200 77  WS-BIRTH-YEAR-FULL           PIC 9(4)  COMP VALUE ZERO.
016300 77  WS-APPLICANT-AGE             PIC 9(3)  COMP VALUE ZERO.
016400 77  WS-MAX-ELIGIBLE-AGE          PIC 9(3)  COMP VALUE ZERO.
016500
016600*****************************************************************
016700* Leap-year work fields for the 211/222 calendar-date check
016800* (ticket LN-301) - classic 4/100/400 divisibility test, no
016900* intrinsic functions.
017000*****************************************************************
017100 77  WS-LEAP-YEAR-SWITCH          PIC X     VALUE "N".
017200 77  WS-LEAP-QUOTIENT             PIC 9(4)  COMP VALUE ZERO.
017300 77  WS-LEAP-REMAINDER-4          PIC 9(2)  COMP VALUE ZERO.
017400 77  WS-LEAP-REMAINDER-100        PIC 9(2)  COMP VALUE ZERO.
017500 77  WS-LEAP-REMAINDER-400        PIC 9(3)  COMP VALUE ZERO.
017600
017700*****************************************************************
017800* Personal-code mod-11 checksum work fields (paragraph 215-217).
017900* Weight tables restyled from the LUHN credit-card checksum
018000* program's digit-table idiom - first pass uses weights
018100* 1,2,3,4,5,6,7,8,9,1; second pass (only run when the first
018200* pass lands on a remainder of 10) uses 3,4,5,6,7,8,9,1,2,3.
018300*****************************************************************
018400 01  WS-CHECKSUM-WEIGHTS-AREA.
018500     05  WS-CS-WEIGHT-PASS1 OCCURS 10 TIMES PIC 9.
018600 01  WS-CHECKSUM-WEIGHTS-VALUES REDEFINES
018700                            WS-CHECKSUM-WEIGHTS-AREA.
018800     05  FILLER                   PIC X(10) VALUE "1234567891".
018900
019000 01  WS-CHECKSUM-WEIGHTS-AREA-2.
019100     05  WS-CS-WEIGHT-PASS2 OCCURS 10 TIMES PIC 9.
019200 01  WS-CHECKSUM-WEIGHTS-VALUES-2 REDEFINES
019300                            WS-CHECKSUM-WEIGHTS-AREA-2.
019400     05  FILLER                   PIC X(10) VALUE "3456789123".
019500
019600 77  WS-CS-PASS                   PIC 9     VALUE ZERO.
019700 77  WS-CS-IDX                    PIC 9(2)  COMP VALUE ZERO.
019800 77  WS-CS-PRODUCT                PIC 9(3)  COMP VALUE ZERO.
019900 77  WS-CS-SUM                    PIC 9(4)  COMP VALUE ZERO.
020000 77  WS-CS-QUOTIENT               PIC 9(3)  COMP VALUE ZERO.
020100 77  WS-CHECKSUM-DIGIT            PIC 9(2)  COMP VALUE ZERO.
020200
020300*****************************************************************
020400* Credit segment / credit score work fields (paragraphs 300-310).
020500* WS-CS-MODIFIER/AMOUNT/PERIOD stand in for CALL parameters -
020600* this shop has never put a subprogram CALL into a production
020700* job, every multi-step program shares working-storage between
020800* PERFORMed paragraphs instead.
020900*****************************************************************
021000 77  WS-SEGMENT-CODE              PIC 9(4)  COMP VALUE ZERO.
021100 77  WS-CREDIT-MODIFIER           PIC 9(4)  COMP VALUE ZERO.
021200 77  WS-CS-MODIFIER               PIC 9(4)  COMP VALUE ZERO.
021300 77  WS-CS-AMOUNT                 PIC 9(7)  COMP VALUE ZERO.
021400 77  WS-CS-PERIOD                 PIC 9(3)  COMP VALUE ZERO.
021500 77  WS-CREDIT-SCORE              PIC 9(4)V9(4) VALUE ZERO.
021600
021700*****************************************************************
021800* Amount/period search work fields (paragraphs 400-420).
021900*****************************************************************
022000 77  WS-CANDIDATE-AMOUNT          PIC 9(7)  COMP VALUE ZERO.
022100 77  WS-CANDIDATE-PERIOD          PIC 9(3)  COMP VALUE ZERO.
022200 77  WS-HIGHEST-AMOUNT            PIC 9(7)  COMP VALUE ZERO.
022300 77  WS-SUGGESTED-AMOUNT          PIC 9(7)  COMP VALUE ZERO.
022400 77  WS-SUGGESTED-PERIOD          PIC 9(3)  COMP VALUE ZERO.
022500
022600*****************************************************************
022700* RUN-SUMMARY-REPORT heading/trailer lines - three-line banner
022800* array walked with PERFORM VARYING, same technique used for the
022900* multi-line report headers in TOPACCTS.
023000*****************************************************************
023100 01  WS-REPORT-HEADING-LINES.
023200     05  RH-LINE-1.
023300         10  FILLER               PIC X(80) VALUE
023400             "================================================"
023500             "================================".
023600     05  RH-LINE-2.
023700         10  FILLER               PIC X(24) VALUE SPACES.
023800         10  FILLER               PIC X(32) VALUE
023900             "LOAN DECISION BATCH RUN SUMMARY".
024000         10  FILLER               PIC X(24) VALUE SPACES.
024100     05  RH-LINE-3.
024200         10  FILLER               PIC X(80) VALUE
024300             "================================================"
024400             "================================".
024500 01  FILLER REDEFINES WS-REPORT-HEADING-LINES.
024600     05  RH-LINE OCCURS 3 TIMES   PIC X(80).
024700
024800 01  RS-TRAILER-LINE.
024900     05  FILLER                   PIC X(14) VALUE
025000         "RECORDS READ ".
025100     05  RS-RECORDS-READ-ED       PIC Z(6)9.
025200     05  FILLER                   PIC X(3)  VALUE SPACES.
025300     05  FILLER                   PIC X(10) VALUE
025400         "APPROVED ".
025500     05  RS-RECORDS-APPROVED-ED   PIC Z(6)9.
025600     05  FILLER                   PIC X(3)  VALUE SPACES.
025700     05  FILLER                   PIC X(9)  VALUE
025800         "DECLINED ".
025900     05  RS-RECORDS-DECLINED-ED   PIC Z(6)9.
026000     05  FILLER                   PIC X(17) VALUE SPACES.
026100
026200*****************************************************************
026300*                  PROCEDURE DIVISION                          *
026400*****************************************************************
026500 PROCEDURE DIVISION.
026600 100-PRIMARY.
026700     PERFORM 105-OPEN-FILES
026800     PERFORM 110-OBTAIN-CURRENT-DATE
026900     PERFORM 600-WRITE-REPORT-HEADING THRU 600-EXIT
027000             VARYING WS-HDR-IDX FROM 1 BY 1
027100             UNTIL WS-HDR-IDX > 3
027200     PERFORM 120-PROCESS-RECORDS THRU 120-EXIT
027300             UNTIL WS-END-OF-REQUESTS
027400     PERFORM 610-WRITE-SUMMARY-TRAILER THRU 610-EXIT
027500     PERFORM 190-CLOSE-FILES
027600     STOP RUN.
027700
027800 105-OPEN-FILES.
027900     OPEN INPUT  LOAN-REQUEST-FILE
028000     OPEN OUTPUT LOAN-DECISION-FILE
028100     OPEN OUTPUT RUN-SUMMARY-REPORT.
028200
028300 110-OBTAIN-CURRENT-DATE.
028400     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
028500
028600*****************************************************************
028700* 120-PROCESS-RECORDS reads one LOAN-REQUEST-FILE record, runs
028800* it through validation, credit lookup and the amount/period
028900* search, and writes exactly one LOAN-DECISION-FILE record -
029000* every path through this paragraph ends at 500-WRITE-DECISION.
029100*****************************************************************
029200 120-PROCESS-RECORDS.
029300     READ LOAN-REQUEST-FILE
029400         AT END
029500             MOVE "Y" TO WS-EOF-SWITCH
029600             GO TO 120-EXIT
029700     END-READ
029800     ADD 1 TO WS-RECORDS-READ
029900     MOVE "Y" TO WS-VALID-SWITCH
030000     MOVE SPACES TO WS-ERROR-MESSAGE
030100     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT
030200     IF WS-REQUEST-IS-VALID
030300         PERFORM 300-GET-CREDIT-MODIFIER THRU 300-EXIT
030400         IF WS-CREDIT-MODIFIER = ZERO
030500             MOVE "N" TO WS-VALID-SWITCH
030600             MOVE "No valid loan found!" TO WS-ERROR-MESSAGE
030700         ELSE
030800             PERFORM 410-SUGGEST-AMOUNT-AND-PERIOD THRU 410-EXIT
030900             PERFORM 420-CALCULATE-APPROVED-LOAN THRU 420-EXIT
031000         END-IF
031100     END-IF
031200     PERFORM 500-WRITE-DECISION THRU 500-EXIT.
031300 120-EXIT.
031400     EXIT.
031500
031600 190-CLOSE-FILES.
031700     CLOSE LOAN-REQUEST-FILE
031800     CLOSE LOAN-DECISION-FILE
031900     CLOSE RUN-SUMMARY-REPORT.
032000
032100*****************************************************************
032200* 200 series - applicant-data edits.  Each edit in turn sets
032300* WS-VALID-SWITCH to "N" and WS-ERROR-MESSAGE, then the 200
032400* mainline stops running further edits for this record.
032500*****************************************************************
032600 200-VALIDATE-REQUEST.
032700     PERFORM 210-EDIT-PERSONAL-CODE THRU 210-EXIT
032800     IF WS-REQUEST-IS-INVALID
032900         GO TO 200-EXIT
033000     END-IF
033100     PERFORM 220-EDIT-AGE-ELIGIBILITY THRU 220-EXIT
033200     IF WS-REQUEST-IS-INVALID
033300         GO TO 200-EXIT
033400     END-IF
033500     PERFORM 230-EDIT-LOAN-AMOUNT THRU 230-EXIT
033600     IF WS-REQUEST-IS-INVALID
033700         GO TO 200-EXIT
033800     END-IF
033900     PERFORM 240-EDIT-LOAN-PERIOD THRU 240-EXIT.
034000 200-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400* 210-EDIT-PERSONAL-CODE - century digit 1-6, calendar month/day
034500* shape, the real-calendar check in 211/222 below, and the mod-11
034600* checksum digit (215-217 below).  Ticket LN-301 added the 211
034700* calendar-date check - month/day *shape* alone was letting
034800* nonsense dates like 02/30 or 04/31 through with a made-up
034900* checksum digit still validating.
035000*****************************************************************
035100 210-EDIT-PERSONAL-CODE.
035200     IF LNRQ-PC-CENTURY-DIGIT = ZERO
035300        OR LNRQ-PC-CENTURY-DIGIT > 6
035400         MOVE "N" TO WS-VALID-SWITCH
035500         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
035600         GO TO 210-EXIT
035700     END-IF
035800     IF LNRQ-PC-BIRTH-MM < 1 OR LNRQ-PC-BIRTH-MM > 12
035900         MOVE "N" TO WS-VALID-SWITCH
036000         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
036100         GO TO 210-EXIT
036200     END-IF
036300     IF LNRQ-PC-BIRTH-DD < 1 OR LNRQ-PC-BIRTH-DD > 31
036400         MOVE "N" TO WS-VALID-SWITCH
036500         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
036600         GO TO 210-EXIT
036700     END-IF
036800     PERFORM 211-EDIT-BIRTH-CALENDAR-DATE THRU 211-EXIT
036900     IF WS-REQUEST-IS-INVALID
037000         GO TO 210-EXIT
037100     END-IF
037200     PERFORM 215-CALC-CHECKSUM-DIGIT THRU 215-EXIT
037300     IF WS-CHECKSUM-DIGIT NOT = LNRQ-PC-CHECK-DIGIT
037400         MOVE "N" TO WS-VALID-SWITCH
037500         MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
037600     END-IF.
037700 210-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100* 211/222 - real-calendar check on the birth date implied by the
038200* personal code (ticket LN-301).  211 dispatches on the 30-day
038300* months and February; 222 works out whether the implied birth
038400* year is a leap year the classic 4/100/400 way, no intrinsic
038500* functions, same as the rest of this program.
038600*****************************************************************
038700 211-EDIT-BIRTH-CALENDAR-DATE.
038800     PERFORM 221-DETERMINE-BIRTH-CENTURY THRU 221-EXIT
038900     COMPUTE WS-BIRTH-YEAR-FULL =
039000         WS-BIRTH-CENTURY-BASE + LNRQ-PC-BIRTH-YY
039100     PERFORM 222-DETERMINE-LEAP-YEAR THRU 222-EXIT
039200     IF LNRQ-PC-BIRTH-MM = 4 OR LNRQ-PC-BIRTH-MM = 6
039300        OR LNRQ-PC-BIRTH-MM = 9 OR LNRQ-PC-BIRTH-MM = 11
039400         IF LNRQ-PC-BIRTH-DD > 30
039500             MOVE "N" TO WS-VALID-SWITCH
039600             MOVE "Invalid personal ID code!" TO WS-ERROR-MESSAGE
039700         END-IF
039800     ELSE
039900         IF LNRQ-PC-BIRTH-MM = 2
040000             IF WS-LEAP-YEAR-SWITCH = "Y"
040100                 IF LNRQ-PC-BIRTH-DD > 29
040200                     MOVE "N" TO WS-VALID-SWITCH
040300                     MOVE "Invalid personal ID code!"
040400                         TO WS-ERROR-MESSAGE
040500                 END-IF
040600             ELSE
040700                 IF LNRQ-PC-BIRTH-DD > 28
040800                     MOVE "N" TO WS-VALID-SWITCH
040900                     MOVE "Invalid personal ID code!"
041000                         TO WS-ERROR-MESSAGE
041100                 END-IF
041200             END-IF
041300         END-IF
041400     END-IF.
041500 211-EXIT.
041600     EXIT.
041700
041800 222-DETERMINE-LEAP-YEAR.
041900     MOVE "N" TO WS-LEAP-YEAR-SWITCH
042000     DIVIDE WS-BIRTH-YEAR-FULL BY 4 GIVING WS-LEAP-QUOTIENT
042100             REMAINDER WS-LEAP-REMAINDER-4
042200     IF WS-LEAP-REMAINDER-4 = ZERO
042300         DIVIDE WS-BIRTH-YEAR-FULL BY 100 GIVING WS-LEAP-QUOTIENT
042400                 REMAINDER WS-LEAP-REMAINDER-100
042500         IF WS-LEAP-REMAINDER-100 NOT = ZERO
042600             MOVE "Y" TO WS-LEAP-YEAR-SWITCH
042700         ELSE
042800             DIVIDE WS-BIRTH-YEAR-FULL BY 400 GIVING
042900                     WS-LEAP-QUOTIENT
043000                     REMAINDER WS-LEAP-REMAINDER-400
043100             IF WS-LEAP-REMAINDER-400 = ZERO
043200                 MOVE "Y" TO WS-LEAP-YEAR-SWITCH
043300             END-IF
043400         END-IF
043500     END-IF.
043600 222-EXIT.
043700     EXIT.
043800
043900*****************************************************************
044000* 215-217 - weighted mod-11 checksum, restyled from the LUHN
044100* program's digit-table / PERFORM VARYING idiom (ticket LN-189).
044200* WS-CHECKSUM-DIGIT is a 2-digit field on purpose (ticket LN-302) -
044300* a mod-11 remainder can land on 10, and the second-pass retry
044400* below only triggers on that exact value.
044500*****************************************************************
044600 215-CALC-CHECKSUM-DIGIT.
044700     MOVE 1 TO WS-CS-PASS
044800     PERFORM 216-WEIGHTED-SUM-PASS THRU 216-EXIT
044900     DIVIDE WS-CS-SUM BY 11 GIVING WS-CS-QUOTIENT
045000             REMAINDER WS-CHECKSUM-DIGIT
045100     IF WS-CHECKSUM-DIGIT = 10
045200         MOVE 2 TO WS-CS-PASS
045300         PERFORM 216-WEIGHTED-SUM-PASS THRU 216-EXIT
045400         DIVIDE WS-CS-SUM BY 11 GIVING WS-CS-QUOTIENT
045500                 REMAINDER WS-CHECKSUM-DIGIT
045600         IF WS-CHECKSUM-DIGIT = 10
045700             MOVE 0 TO WS-CHECKSUM-DIGIT
045800         END-IF
045900     END-IF.
046000 215-EXIT.
046100     EXIT.
046200
046300 216-WEIGHTED-SUM-PASS.
046400     MOVE ZERO TO WS-CS-SUM
046500     PERFORM 217-ADD-WEIGHTED-DIGIT THRU 217-EXIT
046600             VARYING WS-CS-IDX FROM 1 BY 1
046700             UNTIL WS-CS-IDX > 10.
046800 216-EXIT.
046900     EXIT.
047000
047100 217-ADD-WEIGHTED-DIGIT.
047200     IF WS-CS-PASS = 1
047300         COMPUTE WS-CS-PRODUCT =
047400             LNRQ-PC-DIGIT (WS-CS-IDX) *
047500             WS-CS-WEIGHT-PASS1 (WS-CS-IDX)
047600     ELSE
047700         COMPUTE WS-CS-PRODUCT =
047800             LNRQ-PC-DIGIT (WS-CS-IDX) *
047900             WS-CS-WEIGHT-PASS2 (WS-CS-IDX)
048000     END-IF
048100     ADD WS-CS-PRODUCT TO WS-CS-SUM.
048200 217-EXIT.
048300     EXIT.
048400
048500*****************************************************************
048600* 220-221 - age-eligibility window off the applicant's personal
048700* code.  Reuses the "Invalid loan amount!" message text on
048800* purpose - see Maintenence Log below, not a typo.
048900*****************************************************************
049000 220-EDIT-AGE-ELIGIBILITY.
049100     PERFORM 221-DETERMINE-BIRTH-CENTURY THRU 221-EXIT
049200     COMPUTE WS-BIRTH-YEAR-FULL =
049300         WS-BIRTH-CENTURY-BASE + LNRQ-PC-BIRTH-YY
049400     COMPUTE WS-APPLICANT-AGE =
049500         WS-CURR-CCYY - WS-BIRTH-YEAR-FULL
049600     IF WS-CURR-MM < LNRQ-PC-BIRTH-MM
049700         SUBTRACT 1 FROM WS-APPLICANT-AGE
049800     ELSE
049900         IF WS-CURR-MM = LNRQ-PC-BIRTH-MM
050000            AND WS-CURR-DD < LNRQ-PC-BIRTH-DD
050100             SUBTRACT 1 FROM WS-APPLICANT-AGE
050200         END-IF
050300     END-IF
050400     COMPUTE WS-MAX-ELIGIBLE-AGE =
050500         LN-EURO-LIFESPAN - (LN-MAXIMUM-PERIOD / 12)
050600     IF WS-APPLICANT-AGE < 18
050700        OR WS-APPLICANT-AGE > WS-MAX-ELIGIBLE-AGE
050800         MOVE "N" TO WS-VALID-SWITCH
050900         MOVE "Invalid loan amount!" TO WS-ERROR-MESSAGE
051000     END-IF.
051100 220-EXIT.
051200     EXIT.
051300
051400 221-DETERMINE-BIRTH-CENTURY.
051500     IF LNRQ-PC-CENTURY-DIGIT = 1 OR LNRQ-PC-CENTURY-DIGIT = 2
051600         MOVE 1800 TO WS-BIRTH-CENTURY-BASE
051700     ELSE
051800         IF LNRQ-PC-CENTURY-DIGIT = 3 OR LNRQ-PC-CENTURY-DIGIT = 4
051900             MOVE 1900 TO WS-BIRTH-CENTURY-BASE
052000         ELSE
052100             MOVE 2000 TO WS-BIRTH-CENTURY-BASE
052200         END-IF
052300     END-IF.
052400 221-EXIT.
052500     EXIT.
052600
052700 230-EDIT-LOAN-AMOUNT.
052800     IF LNRQ-LOAN-AMOUNT < LN-MINIMUM-AMOUNT
052900        OR LNRQ-LOAN-AMOUNT > LN-MAXIMUM-AMOUNT
053000         MOVE "N" TO WS-VALID-SWITCH
053100         MOVE "Invalid loan amount!" TO WS-ERROR-MESSAGE
053200     END-IF.
053300 230-EXIT.
053400     EXIT.
053500
053600 240-EDIT-LOAN-PERIOD.
053700     IF LNRQ-LOAN-PERIOD < LN-MINIMUM-PERIOD
053800        OR LNRQ-LOAN-PERIOD > LN-MAXIMUM-PERIOD
053900         MOVE "N" TO WS-VALID-SWITCH
054000         MOVE "Invalid loan period!" TO WS-ERROR-MESSAGE
054100     END-IF.
054200 240-EXIT.
054300     EXIT.
054400
054500*****************************************************************
054600* 300 series - credit segment lookup.  Segment is the last 4 digits
054700* of the personal code (sequence number + check digit).
054800*****************************************************************
054900 300-GET-CREDIT-MODIFIER.
055000     MOVE ZERO TO WS-CREDIT-MODIFIER
055100     MOVE "N" TO WS-SEGMENT-FOUND-SW
055200     COMPUTE WS-SEGMENT-CODE =
055300         (LNRQ-PC-SEQUENCE-NO * 10) + LNRQ-PC-CHECK-DIGIT
055400     PERFORM 305-SEARCH-SEGMENT-TABLE THRU 305-EXIT
055500             VARYING CR-SEGMENT-IDX FROM 1 BY 1
055600             UNTIL CR-SEGMENT-IDX > 4
055700                OR WS-SEGMENT-FOUND-SW = "Y".
055800 300-EXIT.
055900     EXIT.
056000
056100 305-SEARCH-SEGMENT-TABLE.
056200     IF WS-SEGMENT-CODE >= CR-SEGMENT-LOW (CR-SEGMENT-IDX)
056300        AND WS-SEGMENT-CODE <= CR-SEGMENT-HIGH (CR-SEGMENT-IDX)
056400         MOVE CR-SEGMENT-MODIFIER (CR-SEGMENT-IDX)
056500             TO WS-CREDIT-MODIFIER
056600         MOVE "Y" TO WS-SEGMENT-FOUND-SW
056700     END-IF.
056800 305-EXIT.
056900     EXIT.
057000
057100*****************************************************************
057200* 310-CALC-CREDIT-SCORE - ((modifier / amount) * period) / 10,
057300* called from 400 below with WS-CS-MODIFIER/AMOUNT/PERIOD
057400* standing in for the three arguments.  No ROUNDED - the score
057500* is only ever compared to the 0.1 threshold, never printed or
057600* stored on the decision record.
057700*****************************************************************
057800 310-CALC-CREDIT-SCORE.
057900     COMPUTE WS-CREDIT-SCORE =
058000         ((WS-CS-MODIFIER / WS-CS-AMOUNT) * WS-CS-PERIOD) / 10.
058100 310-EXIT.
058200     EXIT.
058300
058400*****************************************************************
058500* 400 series - amount/period search.  400-HIGHEST-VALID-AMOUNT finds
058600* the richest qualifying amount at WS-CS-PERIOD, stepping up
058700* from LN-MINIMUM-AMOUNT by LN-SEARCH-STEP until the credit
058800* score drops to 0.1 or below (ticket LN-277 added the search
058900* ceiling after a production abend on a malformed request).
059000*****************************************************************
059100 400-HIGHEST-VALID-AMOUNT.
059200     MOVE LN-MINIMUM-AMOUNT TO WS-CANDIDATE-AMOUNT
059300     MOVE WS-CANDIDATE-AMOUNT TO WS-CS-AMOUNT
059400     MOVE WS-CREDIT-MODIFIER TO WS-CS-MODIFIER
059500     PERFORM 310-CALC-CREDIT-SCORE THRU 310-EXIT
059600     IF WS-CREDIT-SCORE < 0.1
059700         MOVE ZERO TO WS-HIGHEST-AMOUNT
059800         GO TO 400-EXIT
059900     END-IF
060000     PERFORM 405-STEP-CANDIDATE-AMOUNT THRU 405-EXIT
060100             UNTIL WS-CREDIT-SCORE NOT > 0.1
060200                OR WS-CANDIDATE-AMOUNT > LN-SEARCH-CEILING
060300     MOVE WS-CANDIDATE-AMOUNT TO WS-HIGHEST-AMOUNT.
060400 400-EXIT.
060500     EXIT.
060600
060700 405-STEP-CANDIDATE-AMOUNT.
060800     ADD LN-SEARCH-STEP TO WS-CANDIDATE-AMOUNT
060900     MOVE WS-CANDIDATE-AMOUNT TO WS-CS-AMOUNT
061000     PERFORM 310-CALC-CREDIT-SCORE THRU 310-EXIT.
061100 405-EXIT.
061200     EXIT.
061300
061400*****************************************************************
061500* 410-415 - suggested loan amount and period.  Try the requested
061600* period first; if it can't carry the requested amount, search
061700* periods 12..48 for the first that can (ticket LN-255 fixed an
061800* off-by-one here - see Maintenence Log).
061900*****************************************************************
062000 410-SUGGEST-AMOUNT-AND-PERIOD.
062100     MOVE ZERO TO WS-SUGGESTED-AMOUNT
062200     MOVE LNRQ-LOAN-PERIOD TO WS-CS-PERIOD
062300     PERFORM 400-HIGHEST-VALID-AMOUNT THRU 400-EXIT
062400     IF WS-HIGHEST-AMOUNT >= LNRQ-LOAN-AMOUNT
062500         MOVE WS-HIGHEST-AMOUNT TO WS-SUGGESTED-AMOUNT
062600         MOVE LNRQ-LOAN-PERIOD TO WS-SUGGESTED-PERIOD
062700         GO TO 410-EXIT
062800     END-IF
062900     PERFORM 415-SEARCH-PERIODS THRU 415-EXIT
063000             VARYING WS-CANDIDATE-PERIOD
063100             FROM LN-MINIMUM-PERIOD BY 1
063200             UNTIL WS-CANDIDATE-PERIOD > LN-MAXIMUM-PERIOD
063300                OR WS-SUGGESTED-AMOUNT >= LNRQ-LOAN-AMOUNT.
063400 410-EXIT.
063500     EXIT.
063600
063700 415-SEARCH-PERIODS.
063800     MOVE WS-CANDIDATE-PERIOD TO WS-CS-PERIOD
063900     PERFORM 400-HIGHEST-VALID-AMOUNT THRU 400-EXIT
064000     MOVE WS-HIGHEST-AMOUNT TO WS-SUGGESTED-AMOUNT
064100     MOVE WS-CANDIDATE-PERIOD TO WS-SUGGESTED-PERIOD.
064200 415-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600* 420 - final approved-loan clamp.  WS-SUGGESTED-AMOUNT
064700* below LN-MINIMUM-AMOUNT declines the request outright; above
064800* LN-MAXIMUM-AMOUNT is clamped down to it.
064900*****************************************************************
065000 420-CALCULATE-APPROVED-LOAN.
065100     IF WS-SUGGESTED-AMOUNT < LN-MINIMUM-AMOUNT
065200         MOVE "N" TO WS-VALID-SWITCH
065300         MOVE "No valid loan found!" TO WS-ERROR-MESSAGE
065400         GO TO 420-EXIT
065500     END-IF
065600     IF WS-SUGGESTED-AMOUNT > LN-MAXIMUM-AMOUNT
065700         MOVE LN-MAXIMUM-AMOUNT TO WS-SUGGESTED-AMOUNT
065800     END-IF
065900     MOVE "Y" TO WS-VALID-SWITCH.
066000 420-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400* 500-WRITE-DECISION - one LOAN-DECISION-FILE record per
066500* applicant record read, approved or declined.
066600*****************************************************************
066700 500-WRITE-DECISION.
066800     IF WS-REQUEST-IS-VALID
066900         MOVE WS-SUGGESTED-AMOUNT TO LNDC-DECISION-AMOUNT
067000         MOVE WS-SUGGESTED-PERIOD TO LNDC-DECISION-PERIOD
067100         MOVE "Y" TO LNDC-AMOUNT-VALID-FLAG
067200         MOVE SPACES TO LNDC-ERROR-MESSAGE
067300         ADD 1 TO WS-RECORDS-APPROVED
067400     ELSE
067500         MOVE ZERO TO LNDC-DECISION-AMOUNT
067600         MOVE ZERO TO LNDC-DECISION-PERIOD
067700         MOVE "N" TO LNDC-AMOUNT-VALID-FLAG
067800         MOVE WS-ERROR-MESSAGE TO LNDC-ERROR-MESSAGE
067900         ADD 1 TO WS-RECORDS-DECLINED
068000     END-IF
068100     WRITE LNDC-FILE-REC.
068200 500-EXIT.
068300     EXIT.
068400
068500*****************************************************************
068600* 600/610 - RUN-SUMMARY-REPORT heading and trailer, same
068700* move-the-array-element-then-WRITE technique as TOPACCTS'
068800* 115-WRITE-REPORT-HEADERS.
068900*****************************************************************
069000 600-WRITE-REPORT-HEADING.
069100     MOVE RH-LINE (WS-HDR-IDX) TO RS-PRINT-REC
069200     WRITE RS-PRINT-REC.
069300 600-EXIT.
069400     EXIT.
069500
069600 610-WRITE-SUMMARY-TRAILER.
069700     MOVE WS-RECORDS-READ TO RS-RECORDS-READ-ED
069800     MOVE WS-RECORDS-APPROVED TO RS-RECORDS-APPROVED-ED
069900     MOVE WS-RECORDS-DECLINED TO RS-RECORDS-DECLINED-ED
070000     MOVE SPACES TO RS-PRINT-REC
070100     MOVE RS-TRAILER-LINE TO RS-PRINT-REC
070200     WRITE RS-PRINT-REC.
070300 610-EXIT.
070400     EXIT.
